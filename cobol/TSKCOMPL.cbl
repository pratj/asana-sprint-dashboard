000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TSKCOMPL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/12/91.
000700 DATE-COMPILED. 04/02/01.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM RUNS THE DAILY SPRINT TASK COMPLIANCE
001400*          BATCH FOR THE PROJECT OFFICE (PMO).  IT READS THE
001500*          CURRENT SPRINT'S TASK EXTRACT (SORTED BY ASSIGNEE-
001600*          NAME THEN TASK-ID), GRADES EVERY TASK AGAINST THE
001700*          PMO'S TICKET-HYGIENE STANDARD, FLAGS TASKS THAT HAVE
001800*          GONE STALE, ROLLS UP COMPLIANCE TOTALS OVERALL AND BY
001900*          ASSIGNEE, DROPS A DATED SNAPSHOT INTO THE TREND-
002000*          HISTORY FILE, AND PRODUCES THE DETAIL REPORT, THE
002100*          STALE-TASK ALERT LISTING, THE SUMMARY RECORD, AND THE
002200*          NOTIFY TEXT FILE PICKED UP BY THE MORNING BROADCAST
002300*          JOB.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE     -  DDS0001.PMO.RUNCTL   (RUN CONTROL)
002800*          INPUT FILE     -  DDS0001.PMO.TASKEXT  (TASK EXTRACT)
002900*          INPUT/OUTPUT   -  DDS0001.PMO.HISTORY   (TREND HIST)
003000*          OUTPUT FILE    -  DDS0001.PMO.DTLRPT   (DETAIL RPT)
003100*          OUTPUT FILE    -  DDS0001.PMO.STALERR  (STALE ALERT)
003200*          OUTPUT FILE    -  DDS0001.PMO.NOTIFY   (NOTIFY TEXT)
003300*          OUTPUT FILE    -  DDS0001.PMO.SUMOUT   (SUMMARY REC)
003400*          DUMP FILE      -  SYSOUT
003500*
003600******************************************************************
003700*CHANGE LOG.
003800*
003900* DATE     BY   TICKET    DESCRIPTION
004000* -------- ---- --------- ---------------------------------------
004100* 09/12/91 JS   PMO-0001  ORIGINAL PROGRAM.
004200* 02/03/92 TGD  PMO-0014  ADDED ASSIGNEE SUBTOTAL CONTROL BREAK
004300*                         AND TOP-FIVE OFFENDER RANKING PER PMO
004400*                         DIRECTOR REQUEST.
004500* 07/19/92 AK   PMO-0021  TIGHTENED THE DESCRIPTION-QUALITY EDIT
004600*                         TO ALSO REQUIRE THE ACS/CONTEXT/ASKS
004700*                         FLAGS, NOT JUST DESC-LENGTH.
004800* 11/02/93 MM   PMO-0033  STALE-HOURS THRESHOLD NOW TAKEN FROM
004900*                         THE RUN-CONTROL REC INSTEAD OF BEING
005000*                         HARD-CODED AT 24.
005100* 04/27/94 JS   PMO-0040  CORRECTED COMPLETION-PROTOCOL EDIT --
005200*                         WAS ONLY CHECKING COMPLETION-REMARK,
005300*                         NOT CONTRIB-TAGGED.
005400* 10/11/95 TGD  PMO-0052  HISTORY FILE / TREND LINE ADDED TO THE
005500*                         REPORT FOOTER.
005600* 03/06/96 AK   PMO-0058  CORRECTED ROUNDING ON COMPLIANCE-PCT --
005700*                         WAS TRUNCATING INSTEAD OF ROUNDING.
005800* 08/14/97 MM   PMO-0064  NOTIFY FILE FORMAT AMENDED -- FOUR
005900*                         HEADLINE COUNTS NOW PRINT AHEAD OF THE
006000*                         RANKING, PER CHAT-BOT TEAM REQUEST.
006100* 12/01/98 JS   PMO-0071  YEAR 2000 REMEDIATION -- RUN-TIMESTAMP,
006200*                         LAST-UPDATE-TS, DUE-DATE AND THE
006300*                         HISTORY/SUMMARY DATE FIELDS WIDENED TO
006400*                         A 4-DIGIT YEAR.  HRSBETWN RECOMPILED
006500*                         TO MATCH.
006600* 01/22/99 JS   PMO-0071  Y2K SIGN-OFF -- REGRESSION RUN AGAINST
006700*                         PRIOR YEAR-END HISTORY FILE, NO DIFFS.
006800* 06/09/99 AK   PMO-0077  ADDED SEVERITY-CODE VALIDATION, MUST BE
006900*                         S1 THROUGH S4.
007000* 07/02/99 AK   PMO-0079  REWORKED THE ASSIGNEE-RANKING AND
007100*                         NOTIFY-FILE LOOPS TO THE SHOP'S PERFORM
007200*                         THRU STANDARD -- AUDITOR FLAGGED THE
007300*                         IN-LINE PERFORM/END-PERFORM BLOCKS AS
007400*                         NON-STANDARD FOR THIS SHOP.
007500* 11/18/99 TGD  PMO-0083  RECOMPILED FOR MOVE TO PRODUCTION LPAR.
007600* 02/09/00 JS   PMO-0086  Y2K FOLLOW-UP -- AUDITED EVERY DATE FIELD
007700*                         WRITTEN TO HISTORY/SUMOUT AFTER THE
007800*                         FIRST WEEK OF ROLLOVER PRODUCTION, NO
007900*                         CENTURY ROLLOVER DEFECTS FOUND.
008000* 09/05/00 MM   PMO-0091  ADDED THE RUN-CONTROL STALE-HOURS
008100*                         ZERO-DEFAULT CHECK -- PRIOR RELEASE
008200*                         ABENDED WHEN OPS LEFT THE FIELD BLANK
008300*                         ON A RUSH RUN.
008400* 03/14/01 AK   PMO-0097  RESTORED 77-LEVEL PAGE/LINE COUNTERS
008500*                         AND SWITCHED THE ASSIGNEE-TABLE READ/
008600*                         NON-COMPLIANT COUNTS FROM COMP-3 TO
008700*                         COMP -- SHOP STANDARD RESERVES COMP-3
008800*                         FOR MONEY FIELDS, NOT TASK COUNTS.
008900* 04/02/01 AK   PMO-0098  AN EMPTY TASK EXTRACT WAS ABENDING THE
009000*                         STEP -- PMO WANTS A ZERO-COUNT SUMMARY/
009100*                         NOTIFY/HISTORY SET ON A NO-TASK DAY, NOT
009200*                         A JOB FAILURE.  ALSO CORRECTED SUMOUT-REC
009300*                         FILLER, WHICH OVERRAN THE 80-BYTE SUMOUT
009400*                         RECORD BY 5 BYTES.
009500*
009600******************************************************************
009700 ENVIRONMENT DIVISION.
009800 CONFIGURATION SECTION.
009900 SOURCE-COMPUTER. IBM-390.
010000 OBJECT-COMPUTER. IBM-390.
010100 SPECIAL-NAMES.
010200     C01 IS NEXT-PAGE.
010300
010400 INPUT-OUTPUT SECTION.
010500 FILE-CONTROL.
010600     SELECT SYSOUT
010700     ASSIGN TO UT-S-SYSOUT
010800       ORGANIZATION IS SEQUENTIAL.
010900
011000     SELECT RUNCTL
011100     ASSIGN TO UT-S-RUNCTL
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS OFCODE.
011400
011500     SELECT TASKEXT
011600     ASSIGN TO UT-S-TASKEXT
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS OFCODE.
011900
012000     SELECT DTLRPT
012100     ASSIGN TO UT-S-DTLRPT
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS OFCODE.
012400
012500     SELECT STALERR
012600     ASSIGN TO UT-S-STALERR
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS OFCODE.
012900
013000     SELECT NOTIFY
013100     ASSIGN TO UT-S-NOTIFY
013200       ACCESS MODE IS SEQUENTIAL
013300       FILE STATUS IS OFCODE.
013400
013500     SELECT SUMOUT
013600     ASSIGN TO UT-S-SUMOUT
013700       ACCESS MODE IS SEQUENTIAL
013800       FILE STATUS IS OFCODE.
013900
014000     SELECT HISTORY
014100     ASSIGN TO UT-S-HISTORY
014200       ACCESS MODE IS SEQUENTIAL
014300       FILE STATUS IS HIST-STATUS.
014400
014500 DATA DIVISION.
014600 FILE SECTION.
014700 FD  SYSOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 130 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SYSOUT-REC.
015300 01  SYSOUT-REC  PIC X(130).
015400
015500****** SINGLE-RECORD CONTROL FILE -- RUN-TIMESTAMP AND THE
015600****** STALENESS THRESHOLD FOR TODAY'S RUN
015700 FD  RUNCTL
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 17 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS RUNCTL-REC.
016300 01  RUNCTL-REC.
016400     05  RUN-TIMESTAMP               PIC 9(14).
016500***** Y2K -- 4-DIGIT YEAR, SEE CHANGE LOG 12/01/98          120198JS
016600     05  RUNCTL-TS-R REDEFINES RUN-TIMESTAMP.
016700         10  RCT-YYYY                PIC 9(04).
016800         10  RCT-MM                  PIC 9(02).
016900         10  RCT-DD                  PIC 9(02).
017000         10  RCT-HH                  PIC 9(02).
017100         10  RCT-MI                  PIC 9(02).
017200         10  RCT-SS                  PIC 9(02).
017300     05  STALE-HOURS                 PIC 9(03).
017400
017500****** THIS FILE IS THE DAILY EXTRACT FROM THE PROJECT-TRACKING
017600****** SYSTEM -- ONE RECORD PER WORK ITEM, SORTED BY ASSIGNEE
017700****** THEN TASK-ID.  ELABORATE LAYOUT IS IN COPYBOOK TSKREC.
017800 FD  TASKEXT
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 155 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS TASKEXT-REC.
018400 01  TASKEXT-REC  PIC X(155).
018500
018600 FD  DTLRPT
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 132 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS DTLRPT-REC.
019200 01  DTLRPT-REC  PIC X(132).
019300
019400****** ONE LINE PER TASK THAT WENT STALE THIS RUN
019500 FD  STALERR
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 80 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS STALERR-REC.
020100 01  STALERR-REC  PIC X(80).
020200
020300****** BROADCAST TEXT PICKED UP BY THE MORNING NOTIFICATION JOB
020400 FD  NOTIFY
020500     RECORDING MODE IS F
020600     LABEL RECORDS ARE STANDARD
020700     RECORD CONTAINS 80 CHARACTERS
020800     BLOCK CONTAINS 0 RECORDS
020900     DATA RECORD IS NOTIFY-REC.
021000 01  NOTIFY-REC  PIC X(80).
021100
021200****** MACHINE-READABLE TOTALS FOR DOWNSTREAM PICKUP
021300 FD  SUMOUT
021400     RECORDING MODE IS F
021500     LABEL RECORDS ARE STANDARD
021600     RECORD CONTAINS 80 CHARACTERS
021700     BLOCK CONTAINS 0 RECORDS
021800     DATA RECORD IS SUMOUT-REC.
021900 01  SUMOUT-REC.
022000     05  RPT-DATE                    PIC 9(08).
022100     05  TOTAL-TASKS                 PIC 9(05).
022200     05  TOTAL-NONCOMPLIANT-O        PIC 9(05).
022300     05  MISSING-DUE-DATE-O          PIC 9(05).
022400     05  MISSING-ACS-O               PIC 9(05).
022500     05  MISSING-SPRINT-O            PIC 9(05).
022600     05  MISSING-EPIC-O              PIC 9(05).
022700     05  MISSING-POINTS-O            PIC 9(05).
022800     05  MISSING-TYPE-O              PIC 9(05).
022900     05  MISSING-SEVERITY-O          PIC 9(05).
023000     05  STALE-COUNT-O               PIC 9(05).
023100     05  PROGRESS-VIOLATIONS-O       PIC 9(05).
023200     05  COMPLETION-VIOLATIONS-O     PIC 9(05).
023300     05  COMPLIANCE-PCT-O            PIC 9(03)V9(1).
023400     05  FILLER                      PIC X(08).
023500
023600****** DATED TREND SNAPSHOTS, OLDEST FIRST.  READ SEQUENTIALLY
023700****** AT THE TOP OF THE RUN TO FIND THE PRIOR SNAPSHOT, THEN
023800****** RE-OPENED EXTEND TO APPEND TODAY'S.  RECORD IS 23 BYTES
023900****** EXACTLY, NO ROOM FOR A FILLER PAD -- SEE TSKREC FOR THE
024000****** SAME TRADE-OFF ON RUN-CONTROL.
024100 FD  HISTORY
024200     RECORDING MODE IS F
024300     LABEL RECORDS ARE STANDARD
024400     RECORD CONTAINS 23 CHARACTERS
024500     BLOCK CONTAINS 0 RECORDS
024600     DATA RECORD IS HISTORY-REC.
024700 01  HISTORY-REC.
024800     05  SNAP-DATE                   PIC 9(08).
024900     05  SNAP-TOTAL                  PIC 9(05).
025000     05  SNAP-NONCOMPLIANT           PIC 9(05).
025100     05  SNAP-STALE                  PIC 9(05).
025200
025300 WORKING-STORAGE SECTION.
025400***** PAGE/LINE COUNTERS CARRIED AS 77-LEVELS, SHOP STANDARD FOR   031401AK
025500***** A LONE SCRATCH COUNTER -- SEE CHANGE LOG 03/14/01.          031401AK
025600 77  WS-PAGES                    PIC 9(05) COMP.
025700 77  WS-LINES                    PIC 9(03) COMP.
025800
025900 01  FILE-STATUS-CODES.
026000     05  OFCODE                      PIC X(02).
026100         88  CODE-WRITE              VALUE SPACES.
026200     05  HIST-STATUS                 PIC X(02).
026300         88  HIST-FOUND              VALUE "00".
026400         88  HIST-AT-EOF             VALUE "10".
026500     05  FILLER                      PIC X(01).
026600
026700     COPY TSKREC.
026800
026900     COPY ABNDWRK.
027000
027100***** NO FILLER PAD HERE -- RECEIVES THE ACCEPT FROM DATE
027200***** YYYYMMDD CLAUSE BELOW, WHICH EXPECTS AN EXACT 8-BYTE
027300***** NUMERIC GROUP.  SAME TRADE-OFF AS RUN-CONTROL/HISTORY.
027400 01  WS-CURRENT-DATE-FIELDS.
027500     05  WS-CURR-YYYY                PIC 9(04).
027600     05  WS-CURR-MM                  PIC 9(02).
027700     05  WS-CURR-DD                  PIC 9(02).
027800
027900******************************************************************
028000* REPORT LINE LAYOUTS
028100******************************************************************
028200 01  WS-HDR-LINE.
028300     05  FILLER                      PIC X(01) VALUE SPACE.
028400     05  FILLER                      PIC X(20)
028500         VALUE "SPRINT TASK COMPLIANCE REPORT".
028600     05  FILLER                      PIC X(42) VALUE SPACES.
028700     05  FILLER                      PIC X(11) VALUE "RUN DATE: ".
028800     05  HDR-DATE-O.
028900         10  HDR-YYYY                PIC 9(04).
029000         10  FILLER                  PIC X(01) VALUE "-".
029100         10  HDR-MM                  PIC 9(02).
029200         10  FILLER                  PIC X(01) VALUE "-".
029300         10  HDR-DD                  PIC 9(02).
029400     05  FILLER                      PIC X(14)
029500         VALUE "   PAGE:".
029600     05  PAGE-NBR-O                  PIC ZZ9.
029700     05  FILLER                      PIC X(22) VALUE SPACES.
029800
029900 01  WS-COLHDR-LINE.
030000     05  FILLER                      PIC X(01) VALUE SPACE.
030100     05  FILLER                      PIC X(12) VALUE "TASK-ID".
030200     05  FILLER                      PIC X(01) VALUE SPACE.
030300     05  FILLER                      PIC X(30) VALUE "TASK-NAME".
030400     05  FILLER                      PIC X(01) VALUE SPACE.
030500     05  FILLER                      PIC X(20) VALUE "ASSIGNEE-NAME".
030600     05  FILLER                      PIC X(01) VALUE SPACE.
030700     05  FILLER                      PIC X(02) VALUE "ST".
030800     05  FILLER                      PIC X(01) VALUE SPACE.
030900     05  FILLER                      PIC X(04) VALUE "EPIC".
031000     05  FILLER                      PIC X(05) VALUE "SPRNT".
031100     05  FILLER                      PIC X(04) VALUE "TYPE".
031200     05  FILLER                      PIC X(03) VALUE "PTS".
031300     05  FILLER                      PIC X(03) VALUE "SEV".
031400     05  FILLER                      PIC X(03) VALUE "DUE".
031500     05  FILLER                      PIC X(04) VALUE "DESC".
031600     05  FILLER                      PIC X(04) VALUE "PROG".
031700     05  FILLER                      PIC X(04) VALUE "COMP".
031800     05  FILLER                      PIC X(05) VALUE "STALE".
031900     05  FILLER                      PIC X(01) VALUE SPACE.
032000     05  FILLER                      PIC X(13) VALUE "VERDICT".
032100     05  FILLER                      PIC X(01) VALUE SPACES.
032200
032300 01  WS-DTL-LINE.
032400     05  FILLER                      PIC X(01) VALUE SPACE.
032500     05  DTL-TASK-ID                 PIC X(12).
032600     05  FILLER                      PIC X(01) VALUE SPACE.
032700     05  DTL-TASK-NAME               PIC X(30).
032800     05  FILLER                      PIC X(01) VALUE SPACE.
032900     05  DTL-ASSIGNEE-NAME           PIC X(20).
033000     05  FILLER                      PIC X(01) VALUE SPACE.
033100     05  DTL-STATUS-CODE             PIC X(02).
033200     05  FILLER                      PIC X(01) VALUE SPACE.
033300     05  DTL-FLAG-EPIC               PIC X(01).
033400     05  FILLER                      PIC X(03) VALUE SPACE.
033500     05  DTL-FLAG-SPRNT              PIC X(01).
033600     05  FILLER                      PIC X(04) VALUE SPACE.
033700     05  DTL-FLAG-TYPE               PIC X(01).
033800     05  FILLER                      PIC X(03) VALUE SPACE.
033900     05  DTL-FLAG-PTS                PIC X(01).
034000     05  FILLER                      PIC X(02) VALUE SPACE.
034100     05  DTL-FLAG-SEV                PIC X(01).
034200     05  FILLER                      PIC X(02) VALUE SPACE.
034300     05  DTL-FLAG-DUE                PIC X(01).
034400     05  FILLER                      PIC X(02) VALUE SPACE.
034500     05  DTL-FLAG-DESC               PIC X(01).
034600     05  FILLER                      PIC X(03) VALUE SPACE.
034700     05  DTL-FLAG-PROG               PIC X(01).
034800     05  FILLER                      PIC X(03) VALUE SPACE.
034900     05  DTL-FLAG-COMP               PIC X(01).
035000     05  FILLER                      PIC X(03) VALUE SPACE.
035100     05  DTL-FLAG-STALE              PIC X(01).
035200     05  FILLER                      PIC X(04) VALUE SPACE.
035300     05  FILLER                      PIC X(01) VALUE SPACE.
035400     05  DTL-VERDICT                 PIC X(13).
035500     05  FILLER                      PIC X(01) VALUE SPACE.
035600
035700 01  WS-ASSN-TOTAL-LINE.
035800     05  FILLER                      PIC X(03) VALUE SPACES.
035900     05  FILLER                      PIC X(17)
036000         VALUE "ASSIGNEE TOTAL: ".
036100     05  ASN-NAME-O                  PIC X(20).
036200     05  FILLER                      PIC X(08) VALUE " READ: ".
036300     05  ASN-READ-O                  PIC ZZZZ9.
036400     05  FILLER                      PIC X(17)
036500         VALUE "  NON-COMPLIANT: ".
036600     05  ASN-NONCOMP-O               PIC ZZZZ9.
036700     05  FILLER                      PIC X(57) VALUE SPACES.
036800
036900 01  WS-BLANK-LINE.
037000     05  FILLER                      PIC X(132) VALUE SPACES.
037100
037200******************************************************************
037300* SUMMARY / TREND / RANKING LINES -- REUSED FOR EVERY COUNTER
037400* LINE IN THE FOOTER, ONE MOVE PER LINE, SAME AS THE REST OF
037500* THIS SHOP'S REPORT WRITERS.
037600******************************************************************
037700 01  WS-SUMM-BANNER-LINE.
037800     05  FILLER                      PIC X(03) VALUE SPACES.
037900     05  FILLER                      PIC X(40)
038000         VALUE "***** SPRINT COMPLIANCE SUMMARY *****".
038100     05  FILLER                      PIC X(89) VALUE SPACES.
038200
038300 01  WS-SUMM-COUNT-LINE.
038400     05  FILLER                      PIC X(03) VALUE SPACES.
038500     05  SUMM-LABEL-O                PIC X(34).
038600     05  SUMM-COUNT-O                PIC ZZZZ9.
038700     05  FILLER                      PIC X(90) VALUE SPACES.
038800
038900 01  WS-SUMM-PCT-LINE.
039000     05  FILLER                      PIC X(03) VALUE SPACES.
039100     05  FILLER                      PIC X(34)
039200         VALUE "COMPLIANCE PERCENTAGE........... ".
039300     05  SUMM-PCT-O                  PIC ZZ9.9.
039400     05  FILLER                      PIC X(01) VALUE "%".
039500     05  FILLER                      PIC X(89) VALUE SPACES.
039600
039700 01  WS-TREND-LINE.
039800     05  FILLER                      PIC X(03) VALUE SPACES.
039900     05  FILLER                      PIC X(20)
040000         VALUE "TREND VS PRIOR DAY: ".
040100     05  TREND-TEXT-O                PIC X(10).
040200     05  FILLER                      PIC X(99) VALUE SPACES.
040300
040400 01  WS-RANK-LINE.
040500     05  FILLER                      PIC X(03) VALUE SPACES.
040600     05  RANK-NBR-O                  PIC 9(01).
040700     05  FILLER                      PIC X(02) VALUE ". ".
040800     05  RANK-NAME-O                 PIC X(20).
040900     05  FILLER                      PIC X(03) VALUE " : ".
041000     05  RANK-COUNT-O                PIC ZZZZ9.
041100     05  FILLER                      PIC X(07) VALUE " TASKS".
041200     05  FILLER                      PIC X(91) VALUE SPACES.
041300
041400******************************************************************
041500* STALE-ALERT AND NOTIFY LINE LAYOUTS
041600******************************************************************
041700 01  WS-STALE-LINE.
041800     05  SA-TASK-ID                  PIC X(12).
041900     05  FILLER                      PIC X(01) VALUE SPACE.
042000     05  SA-TASK-NAME                PIC X(40).
042100     05  FILLER                      PIC X(01) VALUE SPACE.
042200     05  SA-ASSIGNEE-NAME            PIC X(20).
042300     05  FILLER                      PIC X(01) VALUE SPACE.
042400     05  SA-HOURS-SINCE              PIC 9(05).
042500
042600 01  WS-NOTIFY-HDR-LINE.
042700     05  FILLER                      PIC X(24)
042800         VALUE "COMPLIANCE SUMMARY FOR ".
042900     05  NOTIFY-DATE-O.
043000         10  ND-YYYY                 PIC 9(04).
043100         10  FILLER                  PIC X(01) VALUE "-".
043200         10  ND-MM                   PIC 9(02).
043300         10  FILLER                  PIC X(01) VALUE "-".
043400         10  ND-DD                   PIC 9(02).
043500     05  FILLER                      PIC X(46) VALUE SPACES.
043600
043700 01  WS-NOTIFY-COUNT-LINE.
043800     05  NOT-LABEL-O                 PIC X(24).
043900     05  NOT-COUNT-O                 PIC ZZZZ9.
044000     05  FILLER                      PIC X(51) VALUE SPACES.
044100
044200 01  WS-NOTIFY-RANK-LINE.
044300     05  NR-NBR-O                    PIC 9(01).
044400     05  FILLER                      PIC X(02) VALUE ". ".
044500     05  NR-NAME-O                   PIC X(20).
044600     05  FILLER                      PIC X(03) VALUE " : ".
044700     05  NR-COUNT-O                  PIC ZZZZ9.
044800     05  FILLER                      PIC X(49) VALUE " TASKS".
044900
045000******************************************************************
045100* ASSIGNEE RANKING TABLE -- MAX 100 ASSIGNEES PER RUN CONTROL
045200******************************************************************
045300 01  WS-ASSN-TABLE.
045400     05  FILLER                      PIC X(01).
045500     05  WS-ASSN-ENTRY OCCURS 100 TIMES
045600                       INDEXED BY ASSN-IDX, ASSN-IDX2.
045700         10  ASSN-NAME               PIC X(20).
045800         10  ASSN-READ-CT            PIC 9(05) COMP.
045900         10  ASSN-NONCOMP-CT         PIC 9(05) COMP.
046000
046100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
046200     05  RECORDS-READ                PIC 9(07) COMP.
046300     05  TOTAL-NONCOMPLIANT          PIC 9(05) COMP.
046400     05  MISSING-DUE-DATE-CT         PIC 9(05) COMP.
046500     05  MISSING-ACS-CT              PIC 9(05) COMP.
046600     05  MISSING-SPRINT-CT           PIC 9(05) COMP.
046700     05  MISSING-EPIC-CT             PIC 9(05) COMP.
046800     05  MISSING-POINTS-CT           PIC 9(05) COMP.
046900     05  MISSING-TYPE-CT             PIC 9(05) COMP.
047000     05  MISSING-SEVERITY-CT         PIC 9(05) COMP.
047100     05  STALE-CT                    PIC 9(05) COMP.
047200     05  PROGRESS-VIOL-CT            PIC 9(05) COMP.
047300     05  COMPLETION-VIOL-CT          PIC 9(05) COMP.
047400     05  COMPLIANT-TASKS             PIC 9(05) COMP.
047500     05  WS-ASSN-COUNT               PIC 9(03) COMP.
047600     05  WS-ASSN-CURR-READ-CT        PIC 9(05) COMP.
047700     05  WS-ASSN-CURR-NONCOMP-CT     PIC 9(05) COMP.
047800     05  WS-HOURS-SINCE-UPDATE       PIC S9(07) COMP.
047900     05  WS-STALE-HOURS-EFF          PIC 9(03) COMP.
048000     05  RANK-SUB                    PIC 9(03) COMP.
048100     05  RANK-SUB2                   PIC 9(03) COMP.
048200     05  RANK-PRINTED                PIC 9(01) COMP.
048300     05  FILLER                      PIC X(01).
048400
048500 01  MISC-WS-FLDS.
048600     05  WS-CURR-ASSIGNEE            PIC X(20) VALUE SPACES.
048700     05  COMPLIANCE-PCT              PIC 9(03)V9(1) VALUE ZERO.
048800     05  WS-TREND-AMT                PIC S9(05) VALUE ZERO.
048900     05  WS-PRIOR-NONCOMPLIANT       PIC 9(05) VALUE ZERO.
049000     05  WS-PRIOR-HIST-FOUND         PIC X(01) VALUE "N".
049100         88  PRIOR-HIST-FOUND        VALUE "Y".
049200     05  WS-SWAP-ENTRY.
049300         10  WS-SWAP-NAME            PIC X(20).
049400         10  WS-SWAP-READ-CT         PIC 9(05) COMP.
049500         10  WS-SWAP-NONCOMP-CT      PIC 9(05) COMP.
049600         10  FILLER                  PIC X(01).
049700     05  FILLER                      PIC X(01).
049800
049900 01  FLAGS-AND-SWITCHES.
050000     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
050100         88  NO-MORE-TASKS           VALUE "N".
050200     05  FIRST-TASK-SW               PIC X(01) VALUE "Y".
050300         88  FIRST-TASK              VALUE "Y".
050400     05  TASK-COMPLIANT-SW           PIC X(01) VALUE "Y".
050500         88  TASK-IS-COMPLIANT       VALUE "Y".
050600         88  TASK-IS-NONCOMPLIANT    VALUE "N".
050700     05  FILLER                      PIC X(01).
050800
050900 PROCEDURE DIVISION.
051000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
051100     PERFORM 100-MAINLINE THRU 100-EXIT
051200             UNTIL NO-MORE-TASKS.
051300     PERFORM 999-CLEANUP THRU 999-EXIT.
051400     MOVE +0 TO RETURN-CODE.
051500     GOBACK.
051600
051700 000-HOUSEKEEPING.
051800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
051900     DISPLAY "******** BEGIN JOB TSKCOMPL ********".
052000     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
052100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
052200     MOVE SPACES TO WS-CURR-ASSIGNEE.
052300     MOVE +1 TO WS-PAGES.
052400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
052500     PERFORM 820-READ-RUN-CONTROL THRU 820-EXIT.
052600     PERFORM 840-READ-PRIOR-HISTORY THRU 840-EXIT.
052700     PERFORM 900-READ-TASKEXT THRU 900-EXIT.
052800***** AN EMPTY TASK EXTRACT IS NOT AN ABEND CONDITION -- PMO       031501AK
052900***** WANTS THE SUMMARY/NOTIFY/HISTORY RECORDS WRITTEN WITH ALL   031501AK
053000***** COUNTERS AT ZERO ON A DAY WITH NO TASKS, SO LET THE MAIN    031501AK
053100***** LOOP FALL THROUGH (IT PERFORMS ZERO TIMES) INTO CLEANUP.    031501AK
053200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
053300     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
053400 000-EXIT.
053500     EXIT.
053600
053700 820-READ-RUN-CONTROL.
053800     MOVE "820-READ-RUN-CONTROL" TO PARA-NAME.
053900     READ RUNCTL
054000         AT END
054100         MOVE "MISSING RUN-CONTROL RECORD" TO ABEND-REASON
054200         GO TO 1000-ABEND-RTN
054300     END-READ.
054400     IF STALE-HOURS = ZERO
054500         MOVE 24 TO WS-STALE-HOURS-EFF
054600     ELSE
054700         MOVE STALE-HOURS TO WS-STALE-HOURS-EFF.
054800 820-EXIT.
054900     EXIT.
055000
055100 840-READ-PRIOR-HISTORY.
055200***** SCAN THE WHOLE HISTORY FILE TO FIND THE LAST RECORD --
055300***** IT IS IN CHRONOLOGICAL ORDER SO THE LAST ONE READ IS THE
055400***** MOST RECENT PRIOR SNAPSHOT.
055500     MOVE "840-READ-PRIOR-HISTORY" TO PARA-NAME.
055600     PERFORM 845-SCAN-HISTORY-REC THRU 845-EXIT
055700             UNTIL HIST-AT-EOF.
055800     CLOSE HISTORY.
055900     OPEN EXTEND HISTORY.
056000 840-EXIT.
056100     EXIT.
056200
056300 845-SCAN-HISTORY-REC.
056400     READ HISTORY
056500         AT END
056600         SET HIST-AT-EOF TO TRUE
056700         NOT AT END
056800         MOVE SNAP-NONCOMPLIANT TO WS-PRIOR-NONCOMPLIANT
056900         MOVE "Y" TO WS-PRIOR-HIST-FOUND
057000     END-READ.
057100 845-EXIT.
057200     EXIT.
057300
057400 100-MAINLINE.
057500     MOVE "100-MAINLINE" TO PARA-NAME.
057600     IF FIRST-TASK
057700         MOVE ASSIGNEE-NAME TO WS-CURR-ASSIGNEE
057800         MOVE "N" TO FIRST-TASK-SW
057900     ELSE
058000         IF ASSIGNEE-NAME NOT = WS-CURR-ASSIGNEE
058100             PERFORM 600-ASSIGNEE-BREAK-RTN THRU 600-EXIT
058200             MOVE ASSIGNEE-NAME TO WS-CURR-ASSIGNEE
058300         END-IF
058400     END-IF.
058500     PERFORM 200-EVALUATE-TASK THRU 200-EXIT.
058600     ADD 1 TO WS-ASSN-CURR-READ-CT.
058700     IF TASK-IS-NONCOMPLIANT
058800         ADD 1 TO WS-ASSN-CURR-NONCOMP-CT
058900     END-IF.
059000     PERFORM 900-READ-TASKEXT THRU 900-EXIT.
059100 100-EXIT.
059200     EXIT.
059300
059400 200-EVALUATE-TASK.
059500     MOVE "200-EVALUATE-TASK" TO PARA-NAME.
059600     MOVE "Y" TO TASK-COMPLIANT-SW.
059700     ADD 1 TO RECORDS-READ.
059800     MOVE SPACES TO DTL-FLAG-EPIC, DTL-FLAG-SPRNT,
059900                    DTL-FLAG-TYPE, DTL-FLAG-PTS,
060000                    DTL-FLAG-SEV, DTL-FLAG-DUE,
060100                    DTL-FLAG-DESC, DTL-FLAG-PROG,
060200                    DTL-FLAG-COMP, DTL-FLAG-STALE.
060300     PERFORM 300-MANDATORY-ATTR-EDITS THRU 300-EXIT.
060400     IF STAT-IN-FLIGHT
060500         PERFORM 400-PROGRESS-UPDATE-EDITS THRU 400-EXIT
060600     END-IF.
060700     IF STAT-DONE
060800         PERFORM 450-COMPLETION-PROTOCOL-EDITS THRU 450-EXIT
060900     END-IF.
061000     PERFORM 475-STALE-CHECK-RTN THRU 475-EXIT.
061100     IF TASK-IS-NONCOMPLIANT
061200         ADD 1 TO TOTAL-NONCOMPLIANT
061300     ELSE
061400         ADD 1 TO COMPLIANT-TASKS
061500     END-IF.
061600     PERFORM 500-WRITE-DETAIL-LINE THRU 500-EXIT.
061700 200-EXIT.
061800     EXIT.
061900
062000 300-MANDATORY-ATTR-EDITS.
062100     MOVE "300-MANDATORY-ATTR-EDITS" TO PARA-NAME.
062200     IF EPIC-NAME = SPACES
062300         MOVE "X" TO DTL-FLAG-EPIC
062400         ADD 1 TO MISSING-EPIC-CT
062500         MOVE "N" TO TASK-COMPLIANT-SW
062600     END-IF.
062700
062800     IF SPRINT-NAME = SPACES
062900         MOVE "X" TO DTL-FLAG-SPRNT
063000         ADD 1 TO MISSING-SPRINT-CT
063100         MOVE "N" TO TASK-COMPLIANT-SW
063200     END-IF.
063300
063400     IF TASK-TYPE = SPACES
063500         MOVE "X" TO DTL-FLAG-TYPE
063600         ADD 1 TO MISSING-TYPE-CT
063700         MOVE "N" TO TASK-COMPLIANT-SW
063800     END-IF.
063900
064000     IF STORY-POINTS = ZERO
064100         MOVE "X" TO DTL-FLAG-PTS
064200         ADD 1 TO MISSING-POINTS-CT
064300         MOVE "N" TO TASK-COMPLIANT-SW
064400     END-IF.
064500
064600     IF NOT SEV-VALID
064700         MOVE "X" TO DTL-FLAG-SEV
064800         ADD 1 TO MISSING-SEVERITY-CT
064900         MOVE "N" TO TASK-COMPLIANT-SW
065000     END-IF.
065100
065200     IF DUE-DATE = ZERO
065300         MOVE "X" TO DTL-FLAG-DUE
065400         ADD 1 TO MISSING-DUE-DATE-CT
065500         MOVE "N" TO TASK-COMPLIANT-SW
065600     END-IF.
065700
065800***** INADEQUATE DESCRIPTION -- TOO SHORT OR MISSING ONE OF
065900***** THE THREE REQUIRED SECTIONS                           071992AK
066000     IF DESC-LENGTH < 100
066100     OR NOT ACS-PRESENT
066200     OR NOT CONTEXT-PRESENT
066300     OR NOT ASKS-PRESENT
066400         MOVE "X" TO DTL-FLAG-DESC
066500         ADD 1 TO MISSING-ACS-CT
066600         MOVE "N" TO TASK-COMPLIANT-SW
066700     END-IF.
066800 300-EXIT.
066900     EXIT.
067000
067100 400-PROGRESS-UPDATE-EDITS.
067200     MOVE "400-PROGRESS-UPDATE-EDITS" TO PARA-NAME.
067300     IF NOT STATUS-COMMENT-PRESENT
067400     OR NOT BLOCKER-NOTE-PRESENT
067500     OR NOT SCOPE-NOTE-PRESENT
067600         MOVE "X" TO DTL-FLAG-PROG
067700         ADD 1 TO PROGRESS-VIOL-CT
067800         MOVE "N" TO TASK-COMPLIANT-SW
067900     END-IF.
068000 400-EXIT.
068100     EXIT.
068200
068300 450-COMPLETION-PROTOCOL-EDITS.
068400     MOVE "450-COMPLETION-PROTOCOL-EDITS" TO PARA-NAME.
068500***** MUST CHECK BOTH -- COMPLETION-REMARK AND CONTRIB-TAGGED   042794JS
068600     IF NOT COMPLETION-REMARK-OK
068700     OR NOT CONTRIBS-TAGGED
068800         MOVE "X" TO DTL-FLAG-COMP
068900         ADD 1 TO COMPLETION-VIOL-CT
069000         MOVE "N" TO TASK-COMPLIANT-SW
069100     END-IF.
069200 450-EXIT.
069300     EXIT.
069400
069500 475-STALE-CHECK-RTN.
069600     MOVE "475-STALE-CHECK-RTN" TO PARA-NAME.
069700     MOVE ZERO TO WS-HOURS-SINCE-UPDATE.
069800     IF NOT STAT-DONE
069900         CALL "HRSBETWN" USING LAST-UPDATE-TS,
070000                                RUN-TIMESTAMP,
070100                                WS-HOURS-SINCE-UPDATE
070200         IF WS-HOURS-SINCE-UPDATE >= WS-STALE-HOURS-EFF
070300             MOVE "X" TO DTL-FLAG-STALE
070400             ADD 1 TO STALE-CT
070500             MOVE "N" TO TASK-COMPLIANT-SW
070600             PERFORM 480-WRITE-STALE-ALERT THRU 480-EXIT
070700         END-IF
070800     END-IF.
070900 475-EXIT.
071000     EXIT.
071100
071200 480-WRITE-STALE-ALERT.
071300     MOVE "480-WRITE-STALE-ALERT" TO PARA-NAME.
071400     MOVE TASK-ID TO SA-TASK-ID.
071500     MOVE TASK-NAME TO SA-TASK-NAME.
071600     MOVE ASSIGNEE-NAME TO SA-ASSIGNEE-NAME.
071700     MOVE WS-HOURS-SINCE-UPDATE TO SA-HOURS-SINCE.
071800     WRITE STALERR-REC FROM WS-STALE-LINE.
071900 480-EXIT.
072000     EXIT.
072100
072200 500-WRITE-DETAIL-LINE.
072300     MOVE "500-WRITE-DETAIL-LINE" TO PARA-NAME.
072400     IF WS-LINES > 50
072500         PERFORM 790-PAGE-BREAK-RTN THRU 790-EXIT
072600     END-IF.
072700     MOVE TASK-ID TO DTL-TASK-ID.
072800     MOVE TASK-NAME(1:30) TO DTL-TASK-NAME.
072900     MOVE ASSIGNEE-NAME TO DTL-ASSIGNEE-NAME.
073000     MOVE STATUS-CODE TO DTL-STATUS-CODE.
073100     IF TASK-IS-COMPLIANT
073200         MOVE "COMPLIANT" TO DTL-VERDICT
073300     ELSE
073400         MOVE "NON-COMPLIANT" TO DTL-VERDICT
073500     END-IF.
073600     WRITE DTLRPT-REC FROM WS-DTL-LINE.
073700     ADD 1 TO WS-LINES.
073800 500-EXIT.
073900     EXIT.
074000
074100 600-ASSIGNEE-BREAK-RTN.
074200     MOVE "600-ASSIGNEE-BREAK-RTN" TO PARA-NAME.
074300     PERFORM 610-WRITE-ASSN-TOTAL THRU 610-EXIT.
074400     IF WS-ASSN-COUNT < 100
074500         ADD 1 TO WS-ASSN-COUNT
074600         MOVE WS-CURR-ASSIGNEE TO ASSN-NAME(WS-ASSN-COUNT)
074700         MOVE WS-ASSN-CURR-READ-CT
074800              TO ASSN-READ-CT(WS-ASSN-COUNT)
074900         MOVE WS-ASSN-CURR-NONCOMP-CT
075000              TO ASSN-NONCOMP-CT(WS-ASSN-COUNT)
075100     END-IF.
075200     MOVE ZERO TO WS-ASSN-CURR-READ-CT, WS-ASSN-CURR-NONCOMP-CT.
075300 600-EXIT.
075400     EXIT.
075500
075600 610-WRITE-ASSN-TOTAL.
075700     MOVE "610-WRITE-ASSN-TOTAL" TO PARA-NAME.
075800     IF WS-LINES > 50
075900         PERFORM 790-PAGE-BREAK-RTN THRU 790-EXIT
076000     END-IF.
076100     MOVE WS-CURR-ASSIGNEE TO ASN-NAME-O.
076200     MOVE WS-ASSN-CURR-READ-CT TO ASN-READ-O.
076300     MOVE WS-ASSN-CURR-NONCOMP-CT TO ASN-NONCOMP-O.
076400     WRITE DTLRPT-REC FROM WS-ASSN-TOTAL-LINE.
076500     WRITE DTLRPT-REC FROM WS-BLANK-LINE.
076600     ADD 2 TO WS-LINES.
076700 610-EXIT.
076800     EXIT.
076900
077000 700-WRITE-PAGE-HDR.
077100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
077200     MOVE WS-CURR-YYYY TO HDR-YYYY.
077300     MOVE WS-CURR-MM TO HDR-MM.
077400     MOVE WS-CURR-DD TO HDR-DD.
077500     MOVE WS-PAGES TO PAGE-NBR-O.
077600     WRITE DTLRPT-REC FROM WS-HDR-LINE
077700         AFTER ADVANCING NEXT-PAGE.
077800     WRITE DTLRPT-REC FROM WS-BLANK-LINE
077900         AFTER ADVANCING 1.
078000     MOVE ZERO TO WS-LINES.
078100     ADD 1 TO WS-PAGES.
078200 700-EXIT.
078300     EXIT.
078400
078500 720-WRITE-COLM-HDR.
078600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
078700     WRITE DTLRPT-REC FROM WS-COLHDR-LINE
078800         AFTER ADVANCING 1.
078900     WRITE DTLRPT-REC FROM WS-BLANK-LINE
079000         AFTER ADVANCING 1.
079100     ADD 2 TO WS-LINES.
079200 720-EXIT.
079300     EXIT.
079400
079500 790-PAGE-BREAK-RTN.
079600     MOVE "790-PAGE-BREAK-RTN" TO PARA-NAME.
079700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
079800     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
079900 790-EXIT.
080000     EXIT.
080100
080200 800-OPEN-FILES.
080300     MOVE "800-OPEN-FILES" TO PARA-NAME.
080400     OPEN INPUT RUNCTL, TASKEXT, HISTORY.
080500     OPEN OUTPUT DTLRPT, STALERR, NOTIFY, SUMOUT, SYSOUT.
080600 800-EXIT.
080700     EXIT.
080800
080900 850-CLOSE-FILES.
081000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
081100     CLOSE RUNCTL, TASKEXT, HISTORY,
081200           DTLRPT, STALERR, NOTIFY, SUMOUT, SYSOUT.
081300 850-EXIT.
081400     EXIT.
081500
081600 900-READ-TASKEXT.
081700     MOVE "900-READ-TASKEXT" TO PARA-NAME.
081800     READ TASKEXT INTO WS-TASK-REC
081900         AT END
082000         MOVE "N" TO MORE-DATA-SW
082100     END-READ.
082200 900-EXIT.
082300     EXIT.
082400
082500 910-COMPUTE-COMPLIANCE-PCT.
082600     MOVE "910-COMPUTE-COMPLIANCE-PCT" TO PARA-NAME.
082700     IF RECORDS-READ = ZERO
082800         MOVE ZERO TO COMPLIANCE-PCT
082900     ELSE
083000         COMPUTE COMPLIANCE-PCT ROUNDED =
083100             (COMPLIANT-TASKS * 100) / RECORDS-READ
083200     END-IF.
083300 910-EXIT.
083400     EXIT.
083500
083600 915-COMPUTE-TREND.
083700     MOVE "915-COMPUTE-TREND" TO PARA-NAME.
083800     IF PRIOR-HIST-FOUND
083900         COMPUTE WS-TREND-AMT =
084000             TOTAL-NONCOMPLIANT - WS-PRIOR-NONCOMPLIANT
084100     ELSE
084200         MOVE ZERO TO WS-TREND-AMT
084300     END-IF.
084400     IF WS-TREND-AMT = ZERO
084500         MOVE "UNCHANGED " TO TREND-TEXT-O
084600     ELSE
084700         IF WS-TREND-AMT > ZERO
084800             MOVE "+" TO TREND-TEXT-O
084900             MOVE WS-TREND-AMT TO TREND-TEXT-O(2:5)
085000         ELSE
085100             MOVE "-" TO TREND-TEXT-O
085200             COMPUTE TREND-TEXT-O(2:5) = WS-TREND-AMT * -1
085300         END-IF
085400     END-IF.
085500 915-EXIT.
085600     EXIT.
085700
085800 920-WRITE-SUMMARY-BLOCK.
085900     MOVE "920-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
086000     IF WS-LINES > 40
086100         PERFORM 790-PAGE-BREAK-RTN THRU 790-EXIT
086200     END-IF.
086300     WRITE DTLRPT-REC FROM WS-BLANK-LINE.
086400     WRITE DTLRPT-REC FROM WS-SUMM-BANNER-LINE.
086500     WRITE DTLRPT-REC FROM WS-BLANK-LINE.
086600
086700     MOVE "TASKS READ..................... " TO SUMM-LABEL-O.
086800     MOVE RECORDS-READ TO SUMM-COUNT-O.
086900     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
087000
087100     MOVE "NON-COMPLIANT TASKS............ " TO SUMM-LABEL-O.
087200     MOVE TOTAL-NONCOMPLIANT TO SUMM-COUNT-O.
087300     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
087400
087500     MOVE "MISSING DUE DATE................ " TO SUMM-LABEL-O.
087600     MOVE MISSING-DUE-DATE-CT TO SUMM-COUNT-O.
087700     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
087800
087900     MOVE "MISSING ACCEPTANCE CRITERIA...... " TO SUMM-LABEL-O.
088000     MOVE MISSING-ACS-CT TO SUMM-COUNT-O.
088100     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
088200
088300     MOVE "MISSING SPRINT................... " TO SUMM-LABEL-O.
088400     MOVE MISSING-SPRINT-CT TO SUMM-COUNT-O.
088500     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
088600
088700     MOVE "MISSING EPIC...................... " TO SUMM-LABEL-O.
088800     MOVE MISSING-EPIC-CT TO SUMM-COUNT-O.
088900     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
089000
089100     MOVE "MISSING STORY POINTS............ " TO SUMM-LABEL-O.
089200     MOVE MISSING-POINTS-CT TO SUMM-COUNT-O.
089300     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
089400
089500     MOVE "MISSING TYPE.................... " TO SUMM-LABEL-O.
089600     MOVE MISSING-TYPE-CT TO SUMM-COUNT-O.
089700     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
089800
089900     MOVE "MISSING SEVERITY................. " TO SUMM-LABEL-O.
090000     MOVE MISSING-SEVERITY-CT TO SUMM-COUNT-O.
090100     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
090200
090300     MOVE "STALE TASKS....................... " TO SUMM-LABEL-O.
090400     MOVE STALE-CT TO SUMM-COUNT-O.
090500     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
090600
090700     MOVE "PROGRESS-UPDATE VIOLATIONS........ " TO SUMM-LABEL-O.
090800     MOVE PROGRESS-VIOL-CT TO SUMM-COUNT-O.
090900     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
091000
091100     MOVE "COMPLETION-PROTOCOL VIOLATIONS..." TO SUMM-LABEL-O.
091200     MOVE COMPLETION-VIOL-CT TO SUMM-COUNT-O.
091300     WRITE DTLRPT-REC FROM WS-SUMM-COUNT-LINE.
091400
091500     MOVE COMPLIANCE-PCT TO SUMM-PCT-O.
091600     WRITE DTLRPT-REC FROM WS-SUMM-PCT-LINE.
091700
091800     MOVE SPACES TO TREND-TEXT-O.
091900     PERFORM 915-COMPUTE-TREND THRU 915-EXIT.
092000     WRITE DTLRPT-REC FROM WS-TREND-LINE.
092100     WRITE DTLRPT-REC FROM WS-BLANK-LINE.
092200
092300     ADD 18 TO WS-LINES.
092400     PERFORM 940-RANK-TOP-ASSIGNEES THRU 940-EXIT.
092500 920-EXIT.
092600     EXIT.
092700
092800 930-WRITE-SUMOUT-REC.
092900     MOVE "930-WRITE-SUMOUT-REC" TO PARA-NAME.
093000     MOVE SPACES TO SUMOUT-REC.
093100     MOVE RCT-YYYY TO RPT-DATE(1:4).
093200     MOVE RCT-MM TO RPT-DATE(5:2).
093300     MOVE RCT-DD TO RPT-DATE(7:2).
093400     MOVE RECORDS-READ TO TOTAL-TASKS.
093500     MOVE TOTAL-NONCOMPLIANT TO TOTAL-NONCOMPLIANT-O.
093600     MOVE MISSING-DUE-DATE-CT TO MISSING-DUE-DATE-O.
093700     MOVE MISSING-ACS-CT TO MISSING-ACS-O.
093800     MOVE MISSING-SPRINT-CT TO MISSING-SPRINT-O.
093900     MOVE MISSING-EPIC-CT TO MISSING-EPIC-O.
094000     MOVE MISSING-POINTS-CT TO MISSING-POINTS-O.
094100     MOVE MISSING-TYPE-CT TO MISSING-TYPE-O.
094200     MOVE MISSING-SEVERITY-CT TO MISSING-SEVERITY-O.
094300     MOVE STALE-CT TO STALE-COUNT-O.
094400     MOVE PROGRESS-VIOL-CT TO PROGRESS-VIOLATIONS-O.
094500     MOVE COMPLETION-VIOL-CT TO COMPLETION-VIOLATIONS-O.
094600     MOVE COMPLIANCE-PCT TO COMPLIANCE-PCT-O.
094700     WRITE SUMOUT-REC.
094800 930-EXIT.
094900     EXIT.
095000
095100 940-RANK-TOP-ASSIGNEES.
095200***** DESCENDING NON-COMPLIANT COUNT, TIES BROKEN ASCENDING ON
095300***** ASSIGNEE NAME -- SIMPLE BUBBLE SORT, TABLE IS NEVER MORE
095400***** THAN 100 ENTRIES SO THE COST DOES NOT MATTER.
095500     MOVE "940-RANK-TOP-ASSIGNEES" TO PARA-NAME.
095600     IF WS-ASSN-COUNT > 1
095700         PERFORM 942-BUBBLE-PASS THRU 942-EXIT
095800                 VARYING RANK-SUB FROM 1 BY 1
095900                         UNTIL RANK-SUB > WS-ASSN-COUNT - 1
096000                 AFTER RANK-SUB2 FROM 1 BY 1
096100                         UNTIL RANK-SUB2 >
096200                               WS-ASSN-COUNT - RANK-SUB
096300     END-IF.
096400     PERFORM 950-WRITE-NOTIFY-FILE THRU 950-EXIT.
096500 940-EXIT.
096600     EXIT.
096700
096800 942-BUBBLE-PASS.
096900     IF ASSN-NONCOMP-CT(RANK-SUB2) <
097000        ASSN-NONCOMP-CT(RANK-SUB2 + 1)
097100         PERFORM 945-SWAP-ASSN-ENTRY THRU 945-EXIT
097200     ELSE
097300         IF ASSN-NONCOMP-CT(RANK-SUB2) =
097400            ASSN-NONCOMP-CT(RANK-SUB2 + 1)
097500         AND ASSN-NAME(RANK-SUB2) >
097600             ASSN-NAME(RANK-SUB2 + 1)
097700             PERFORM 945-SWAP-ASSN-ENTRY THRU 945-EXIT
097800         END-IF
097900     END-IF.
098000 942-EXIT.
098100     EXIT.
098200
098300 945-SWAP-ASSN-ENTRY.
098400     MOVE WS-ASSN-ENTRY(RANK-SUB2) TO WS-SWAP-ENTRY.
098500     MOVE WS-ASSN-ENTRY(RANK-SUB2 + 1) TO
098600          WS-ASSN-ENTRY(RANK-SUB2).
098700     MOVE WS-SWAP-ENTRY TO WS-ASSN-ENTRY(RANK-SUB2 + 1).
098800 945-EXIT.
098900     EXIT.
099000
099100 950-WRITE-NOTIFY-FILE.
099200     MOVE "950-WRITE-NOTIFY-FILE" TO PARA-NAME.
099300     MOVE WS-CURR-YYYY TO ND-YYYY.
099400     MOVE WS-CURR-MM TO ND-MM.
099500     MOVE WS-CURR-DD TO ND-DD.
099600     WRITE NOTIFY-REC FROM WS-NOTIFY-HDR-LINE.
099700
099800     MOVE "MISSING DUE DATE:       " TO NOT-LABEL-O.
099900     MOVE MISSING-DUE-DATE-CT TO NOT-COUNT-O.
100000     WRITE NOTIFY-REC FROM WS-NOTIFY-COUNT-LINE.
100100
100200     MOVE "MISSING ACCEPT CRITERIA:" TO NOT-LABEL-O.
100300     MOVE MISSING-ACS-CT TO NOT-COUNT-O.
100400     WRITE NOTIFY-REC FROM WS-NOTIFY-COUNT-LINE.
100500
100600     MOVE "MISSING SPRINT:         " TO NOT-LABEL-O.
100700     MOVE MISSING-SPRINT-CT TO NOT-COUNT-O.
100800     WRITE NOTIFY-REC FROM WS-NOTIFY-COUNT-LINE.
100900
101000     MOVE "MISSING EPIC:           " TO NOT-LABEL-O.
101100     MOVE MISSING-EPIC-CT TO NOT-COUNT-O.
101200     WRITE NOTIFY-REC FROM WS-NOTIFY-COUNT-LINE.
101300
101400     MOVE ZERO TO RANK-PRINTED.
101500     PERFORM 952-WRITE-NOTIFY-RANK THRU 952-EXIT
101600             VARYING RANK-SUB FROM 1 BY 1
101700             UNTIL RANK-SUB > WS-ASSN-COUNT
101800                OR RANK-PRINTED = 5.
101900
102000     MOVE ZERO TO RANK-PRINTED.
102100     PERFORM 954-WRITE-RANK-DTL THRU 954-EXIT
102200             VARYING RANK-SUB FROM 1 BY 1
102300             UNTIL RANK-SUB > WS-ASSN-COUNT
102400                OR RANK-PRINTED = 5.
102500 950-EXIT.
102600     EXIT.
102700
102800 952-WRITE-NOTIFY-RANK.
102900     IF ASSN-NONCOMP-CT(RANK-SUB) > ZERO
103000         ADD 1 TO RANK-PRINTED
103100         MOVE RANK-PRINTED TO NR-NBR-O
103200         MOVE ASSN-NAME(RANK-SUB) TO NR-NAME-O
103300         MOVE ASSN-NONCOMP-CT(RANK-SUB) TO NR-COUNT-O
103400         WRITE NOTIFY-REC FROM WS-NOTIFY-RANK-LINE
103500     END-IF.
103600 952-EXIT.
103700     EXIT.
103800
103900 954-WRITE-RANK-DTL.
104000     IF ASSN-NONCOMP-CT(RANK-SUB) > ZERO
104100         ADD 1 TO RANK-PRINTED
104200         MOVE RANK-PRINTED TO RANK-NBR-O
104300         MOVE ASSN-NAME(RANK-SUB) TO RANK-NAME-O
104400         MOVE ASSN-NONCOMP-CT(RANK-SUB) TO RANK-COUNT-O
104500         WRITE DTLRPT-REC FROM WS-RANK-LINE
104600         ADD 1 TO WS-LINES
104700     END-IF.
104800 954-EXIT.
104900     EXIT.
105000
105100 970-APPEND-HISTORY-REC.
105200     MOVE "970-APPEND-HISTORY-REC" TO PARA-NAME.
105300     MOVE RCT-YYYY TO SNAP-DATE(1:4).
105400     MOVE RCT-MM TO SNAP-DATE(5:2).
105500     MOVE RCT-DD TO SNAP-DATE(7:2).
105600     MOVE RECORDS-READ TO SNAP-TOTAL.
105700     MOVE TOTAL-NONCOMPLIANT TO SNAP-NONCOMPLIANT.
105800     MOVE STALE-CT TO SNAP-STALE.
105900     WRITE HISTORY-REC.
106000 970-EXIT.
106100     EXIT.
106200
106300 999-CLEANUP.
106400     MOVE "999-CLEANUP" TO PARA-NAME.
106500***** SKIP THE ASSIGNEE FLUSH ON AN EMPTY TASK EXTRACT -- THERE   031501AK
106600***** IS NO CURRENT ASSIGNEE TO CLOSE OUT, AND FLUSHING ANYWAY    031501AK
106700***** WOULD DROP A BLANK-NAME SUBTOTAL LINE ON THE REPORT.        031501AK
106800     IF NOT FIRST-TASK
106900         PERFORM 600-ASSIGNEE-BREAK-RTN THRU 600-EXIT
107000     END-IF.
107100     PERFORM 910-COMPUTE-COMPLIANCE-PCT THRU 910-EXIT.
107200     PERFORM 920-WRITE-SUMMARY-BLOCK THRU 920-EXIT.
107300     PERFORM 930-WRITE-SUMOUT-REC THRU 930-EXIT.
107400     PERFORM 970-APPEND-HISTORY-REC THRU 970-EXIT.
107500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
107600
107700     DISPLAY "** TASKS READ **".
107800     DISPLAY RECORDS-READ.
107900     DISPLAY "** NON-COMPLIANT **".
108000     DISPLAY TOTAL-NONCOMPLIANT.
108100     DISPLAY "** STALE **".
108200     DISPLAY STALE-CT.
108300     DISPLAY "******** NORMAL END OF JOB TSKCOMPL ********".
108400 999-EXIT.
108500     EXIT.
108600
108700 1000-ABEND-RTN.
108800     MOVE ABEND-REASON TO ABEND-REASON-O.
108900     MOVE PARA-NAME TO ABEND-PARA-O.
109000     MOVE EXPECTED-VAL TO EXPECTED-VAL-O.
109100     MOVE ACTUAL-VAL TO ACTUAL-VAL-O.
109200     WRITE SYSOUT-REC FROM ABEND-REC.
109300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
109400     DISPLAY "*** ABNORMAL END OF JOB - TSKCOMPL ***"
109500         UPON CONSOLE.
109600     DIVIDE ZERO-VAL INTO ONE-VAL.
