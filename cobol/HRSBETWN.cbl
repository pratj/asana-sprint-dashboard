000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HRSBETWN.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/12/91.
000700 DATE-COMPILED. 03/14/01.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*        RETURNS THE WHOLE NUMBER OF HOURS BETWEEN TWO
001400*        YYYYMMDDHHMMSS TIMESTAMPS, CALENDAR BASIS (NOT A
001500*        STRAIGHT SUBTRACTION OF THE TWO 14-DIGIT PICTURES,
001600*        WHICH BREAKS AT EVERY MONTH-END).  CALLED BY TSKCOMPL
001700*        TO AGE A TASK'S LAST-UPDATE-TS AGAINST THE RUN-
001800*        TIMESTAMP FOR THE STALE-TASK EDIT.
001900*
002000*        METHOD: CONVERT EACH TIMESTAMP'S DATE PORTION TO A
002100*        JULIAN DAY NUMBER (RICHARDS' ALGORITHM, INTEGER ARITH-
002200*        METIC ONLY -- NO FUNCTION INTEGER-OF-DATE ON THIS
002300*        COMPILER), TURN THE DAY DIFFERENCE INTO MINUTES, ADD
002400*        THE HOUR/MINUTE PORTION OF EACH TIMESTAMP, AND DIVIDE
002500*        THE RESULT BY 60, TRUNCATED.  SECONDS ARE NOT PART OF
002600*        THE BUSINESS RULE AND ARE IGNORED.
002700*
002800******************************************************************
002900*CHANGE LOG.
003000*
003100* DATE     BY   TICKET    DESCRIPTION
003200* -------- ---- --------- ---------------------------------------
003300* 09/12/91 JS   PMO-0001  ORIGINAL ROUTINE.
003400* 12/01/98 JS   PMO-0071  Y2K -- TIMESTAMP PICTURES WIDENED TO A
003500*                         4-DIGIT YEAR.  JDN MATH UNCHANGED.
003600* 11/18/99 TGD  PMO-0083  RECOMPILED FOR MOVE TO PRODUCTION LPAR.
003700* 02/09/00 JS   PMO-0086  Y2K FOLLOW-UP -- CONFIRMED JDN MATH
003800*                         AGAINST A HAND-CALCULATED TABLE OF
003900*                         CENTURY-ROLLOVER DATES, NO DEFECTS.
004000* 03/14/01 AK   PMO-0097  PULLED HB-DAY-DIFF OUT OF HB-WORK-
004100*                         FIELDS AS A STANDALONE 77-LEVEL --
004200*                         SHOP STANDARD IS A 77 FOR A LONE
004300*                         SCRATCH COUNTER, NOT A ONE-FIELD GROUP.
004400*
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600***** LONE SCRATCH COUNTER -- CARRIED AS A 77, NOT FOLDED INTO    031401AK
005700***** THE WORK-FIELDS GROUP, PER SHOP STANDARD.                  031401AK
005800 77  HB-DAY-DIFF                 PIC S9(9) COMP.
005900 01  HB-WORK-FIELDS.
006000     05  HB-T1                       PIC S9(9) COMP.
006100     05  HB-T2                       PIC S9(9) COMP.
006200     05  HB-T3                       PIC S9(9) COMP.
006300     05  HB-T4                       PIC S9(9) COMP.
006400     05  HB-T5                       PIC S9(9) COMP.
006500     05  HB-Y1                       PIC S9(9) COMP.
006600     05  HB-M1                       PIC S9(9) COMP.
006700     05  HB-JDN1                     PIC S9(9) COMP.
006800     05  HB-Y2                       PIC S9(9) COMP.
006900     05  HB-M2                       PIC S9(9) COMP.
007000     05  HB-JDN2                     PIC S9(9) COMP.
007100     05  HB-MIN1                     PIC S9(9) COMP.
007200     05  HB-MIN2                     PIC S9(9) COMP.
007300     05  HB-MIN-DIFF                 PIC S9(9) COMP.
007400     05  FILLER                      PIC X(01).
007500
007600 LINKAGE SECTION.
007700***** EARLIER TIMESTAMP -- LAST-UPDATE-TS
007800 01  HB-TIMESTAMP-1                  PIC 9(14).
007900 01  HB-TS1-R REDEFINES HB-TIMESTAMP-1.
008000     05  HB1-YYYY                    PIC 9(04).
008100***** CENTURY/YEAR-OF-CENTURY SPLIT LEFT FROM THE Y2K WORK --
008200***** KEPT IN CASE A DOWNSTREAM CALLER EVER NEEDS THE OLD
008300***** 2-DIGIT YEAR FOR A LEGACY COMPARISON.                  120198JS
008400     05  HB1-YYYY-R REDEFINES HB1-YYYY.
008500         10  HB1-CENTURY             PIC 9(02).
008600         10  HB1-YY                  PIC 9(02).
008700     05  HB1-MM                      PIC 9(02).
008800     05  HB1-DD                      PIC 9(02).
008900     05  HB1-HH                      PIC 9(02).
009000     05  HB1-MI                      PIC 9(02).
009100     05  HB1-SS                      PIC 9(02).
009200
009300 01  HB-TIMESTAMP-2                  PIC 9(14).
009400***** LATER TIMESTAMP -- RUN-TIMESTAMP
009500 01  HB-TS2-R REDEFINES HB-TIMESTAMP-2.
009600     05  HB2-YYYY                    PIC 9(04).
009700     05  HB2-MM                      PIC 9(02).
009800     05  HB2-DD                      PIC 9(02).
009900     05  HB2-HH                      PIC 9(02).
010000     05  HB2-MI                      PIC 9(02).
010100     05  HB2-SS                      PIC 9(02).
010200
010300 01  HB-HOURS-OUT                    PIC S9(7) COMP.
010400
010500 PROCEDURE DIVISION USING HB-TIMESTAMP-1
010600                           HB-TIMESTAMP-2
010700                           HB-HOURS-OUT.
010800
010900 000-MAINLINE.
011000     PERFORM 100-CALC-JDN-TS1 THRU 100-EXIT.
011100     PERFORM 200-CALC-JDN-TS2 THRU 200-EXIT.
011200     COMPUTE HB-DAY-DIFF = HB-JDN2 - HB-JDN1.
011300     COMPUTE HB-MIN1 = (HB1-HH * 60) + HB1-MI.
011400     COMPUTE HB-MIN2 = (HB2-HH * 60) + HB2-MI.
011500     COMPUTE HB-MIN-DIFF = (HB-DAY-DIFF * 1440)
011600                           + HB-MIN2 - HB-MIN1.
011700     COMPUTE HB-HOURS-OUT = HB-MIN-DIFF / 60.
011800     GOBACK.
011900
012000 100-CALC-JDN-TS1.
012100***** RICHARDS' ALGORITHM -- CIVIL DATE TO JULIAN DAY NUMBER
012200     COMPUTE HB-T1 = (14 - HB1-MM) / 12.
012300     COMPUTE HB-Y1 = HB1-YYYY + 4800 - HB-T1.
012400     COMPUTE HB-M1 = HB1-MM + (12 * HB-T1) - 3.
012500     COMPUTE HB-T2 = ((153 * HB-M1) + 2) / 5.
012600     COMPUTE HB-T3 = HB-Y1 / 4.
012700     COMPUTE HB-T4 = HB-Y1 / 100.
012800     COMPUTE HB-T5 = HB-Y1 / 400.
012900     COMPUTE HB-JDN1 = HB1-DD + HB-T2 + (365 * HB-Y1)
013000                       + HB-T3 - HB-T4 + HB-T5 - 32045.
013100 100-EXIT.
013200     EXIT.
013300
013400 200-CALC-JDN-TS2.
013500***** RICHARDS' ALGORITHM -- CIVIL DATE TO JULIAN DAY NUMBER
013600     COMPUTE HB-T1 = (14 - HB2-MM) / 12.
013700     COMPUTE HB-Y2 = HB2-YYYY + 4800 - HB-T1.
013800     COMPUTE HB-M2 = HB2-MM + (12 * HB-T1) - 3.
013900     COMPUTE HB-T2 = ((153 * HB-M2) + 2) / 5.
014000     COMPUTE HB-T3 = HB-Y2 / 4.
014100     COMPUTE HB-T4 = HB-Y2 / 100.
014200     COMPUTE HB-T5 = HB-Y2 / 400.
014300     COMPUTE HB-JDN2 = HB2-DD + HB-T2 + (365 * HB-Y2)
014400                       + HB-T3 - HB-T4 + HB-T5 - 32045.
014500 200-EXIT.
014600     EXIT.
