000100******************************************************************
000200* TSKREC    --  SPRINT TASK EXTRACT RECORD                      *
000300*                                                                *
000400*        ONE OCCURRENCE PER WORK ITEM ON THE ACTIVE SPRINT.      *
000500*        FILE IS BUILT BY THE PROJECT-TRACKING EXTRACT JOB AND   *
000600*        IS ASSUMED SORTED BY ASSIGNEE-NAME THEN TASK-ID BEFORE  *
000700*        IT REACHES THIS STEP -- DO NOT RUN TSKCOMPL AGAINST AN  *
000800*        UNSORTED EXTRACT, THE ASSIGNEE CONTROL BREAK WILL BE    *
000900*        WRONG.                                                 *
001000*                                                                *
001100*        RECORD LENGTH IS 155 BYTES, FIXED.                     *
001200******************************************************************
001300 01  WS-TASK-REC.
001400     05  TASK-ID                     PIC X(12).
001500     05  TASK-NAME                   PIC X(40).
001600     05  ASSIGNEE-NAME               PIC X(20).
001700     05  STATUS-CODE                 PIC X(02).
001800         88  STAT-NOT-STARTED        VALUE "NS".
001900         88  STAT-IN-PROGRESS        VALUE "IP".
002000         88  STAT-REVIEW             VALUE "RV".
002100         88  STAT-QA                 VALUE "QA".
002200         88  STAT-DONE               VALUE "DN".
002300         88  STAT-IN-FLIGHT          VALUES "IP" "RV" "QA".
002400     05  EPIC-NAME                   PIC X(20).
002500     05  SPRINT-NAME                 PIC X(10).
002600     05  TASK-TYPE                   PIC X(10).
002700     05  STORY-POINTS                PIC 9(03).
002800     05  SEVERITY-CODE               PIC X(02).
002900         88  SEV-VALID VALUES "S1" "S2" "S3" "S4".         060999AK
003000     05  DUE-DATE                    PIC 9(08).
003100***** BROKEN OUT FOR THE DUE-DATE AGING/EDIT ROUTINES
003200     05  DUE-DATE-R REDEFINES DUE-DATE.
003300         10  DUE-YYYY                PIC 9(04).
003400         10  DUE-MM                  PIC 9(02).
003500         10  DUE-DD                  PIC 9(02).
003600     05  DESC-LENGTH                 PIC 9(05).
003700     05  HAS-ACS-FLAG                PIC X(01).
003800         88  ACS-PRESENT             VALUE "Y".
003900     05  HAS-CONTEXT-FLAG            PIC X(01).
004000         88  CONTEXT-PRESENT         VALUE "Y".
004100     05  HAS-ASKS-FLAG               PIC X(01).
004200         88  ASKS-PRESENT            VALUE "Y".
004300     05  LAST-UPDATE-TS              PIC 9(14).
004400***** Y2K REMEDIATION 12/01/98 JS -- 4-DIGIT YEAR, SEE LOG
004500     05  LAST-UPDATE-TS-R REDEFINES LAST-UPDATE-TS.        120198JS
004600         10  LUT-YYYY                PIC 9(04).
004700         10  LUT-MM                  PIC 9(02).
004800         10  LUT-DD                  PIC 9(02).
004900         10  LUT-HH                  PIC 9(02).
005000         10  LUT-MI                  PIC 9(02).
005100         10  LUT-SS                  PIC 9(02).
005200     05  HAS-STATUS-COMMENT          PIC X(01).
005300         88  STATUS-COMMENT-PRESENT  VALUE "Y".
005400     05  HAS-BLOCKER-NOTE            PIC X(01).
005500         88  BLOCKER-NOTE-PRESENT    VALUE "Y".
005600     05  HAS-SCOPE-NOTE              PIC X(01).
005700         88  SCOPE-NOTE-PRESENT      VALUE "Y".
005800     05  COMPLETION-REMARK           PIC X(01).
005900         88  COMPLETION-REMARK-OK    VALUE "Y".
006000     05  CONTRIB-TAGGED              PIC X(01).
006100         88  CONTRIBS-TAGGED         VALUE "Y".
006200     05  FILLER                      PIC X(01).
