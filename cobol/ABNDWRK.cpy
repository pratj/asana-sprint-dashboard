000100******************************************************************
000200* ABNDWRK   --  STANDARD JOB-TRACE / ABEND MESSAGE WORK AREA     *
000300*                                                                *
000400*        SHOP-STANDARD COPYBOOK.  PARA-NAME IS SET AT THE TOP   *
000500*        OF EVERY PARAGRAPH SO THE LAST PARAGRAPH ENTERED SHOWS  *
000600*        UP IN THE SYSOUT DUMP IF THE STEP ABENDS.  ABEND-REC    *
000700*        IS WRITTEN TO SYSOUT JUST BEFORE THE DIVIDE-BY-ZERO     *
000800*        THAT FORCES THE U0001 ABEND.                            *
000900******************************************************************
001000 01  WS-TRACE-FLDS.
001100     05  PARA-NAME                   PIC X(20) VALUE SPACES.
001200     05  ABEND-REASON                PIC X(40) VALUE SPACES.
001300     05  EXPECTED-VAL                PIC S9(9) VALUE ZERO.
001400     05  ACTUAL-VAL                  PIC S9(9) VALUE ZERO.
001500     05  ZERO-VAL                    PIC 9(01) VALUE ZERO.
001600     05  ONE-VAL                     PIC 9(01) VALUE 1.
001700
001800 01  ABEND-REC.
001900     05  FILLER                      PIC X(10)
002000                                      VALUE "*** ABEND ".
002100     05  ABEND-PARA-O                PIC X(20).
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002300     05  ABEND-REASON-O              PIC X(40).
002400     05  FILLER                      PIC X(02) VALUE SPACES.
002500     05  FILLER                      PIC X(10)
002600                                      VALUE "EXPECTED: ".
002700     05  EXPECTED-VAL-O              PIC -(9)9.
002800     05  FILLER                      PIC X(02) VALUE SPACES.
002900     05  FILLER                      PIC X(08)
003000                                      VALUE "ACTUAL: ".
003100     05  ACTUAL-VAL-O                PIC -(9)9.
003200     05  FILLER                      PIC X(07) VALUE SPACES.
